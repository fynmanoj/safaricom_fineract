000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SAVDORMN.
000300 AUTHOR.        R T WHEELER.
000400 INSTALLATION.  SAVINGS OPERATIONS - NIGHTLY BATCH.
000500 DATE-WRITTEN.  06/14/96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO AGE SAVINGS ACCOUNTS INTO THE DORMANCY SUB-   *
001100*  STATUS TRACK.  SAVDORMN MAKES THREE INDEPENDENT SEQUENTIAL    *
001200*  PASSES OVER THE SAVINGS ACCOUNT MASTER, EACH PASS MOVING AN   *
001300*  ACCOUNT ONE STEP FORWARD IN THE SUB-STATUS TRACK (NONE TO     *
001400*  INACTIVE, INACTIVE TO DORMANT, DORMANT TO ESCHEAT) BASED ON   *
001500*  THE NUMBER OF DAYS SINCE THE ACCOUNT'S LAST QUALIFYING        *
001600*  ACTIVITY, MEASURED AGAINST THE TENANT'S CURRENT BUSINESS      *
001700*  DATE ON THE DORMANCY CONTROL FILE.  NO ACCOUNT MAY SKIP A     *
001800*  STEP IN ONE NIGHT'S RUN.                                      *
001900******************************************************************
002000*
002100         INPUT FILE          -  DORMCTL  (DORMANCY CONTROL DATE)
002200         INPUT/OUTPUT FILE   -  SAVMSTI/SAVTMP1/SAVTMP2/SAVMSTO
002300                                (SAVINGS MASTER, THREE CHAINED
002400                                PASSES)
002500*
002600******************************************************************
002700*  CHANGE LOG                                                    *
002800*  ----------                                                    *
002900*  06/14/96  RTW  ORIGINAL PROGRAM - NIGHTLY DORMANCY AGING  D001*
003000*                 PER SAVINGS OPS REQUEST 4471                   *
003100*  09/21/98  MMH  Y2K REMEDIATION - CONFIRMED DC-TENANT-     D002*
003200*                 CURRENT-DATE AND SAV-LAST-ACTIVE-DT CARRY      *
003300*                 FULL 4-DIGIT CENTURY - SIGNED OFF PER Y2K      *
003400*                 PROJECT #98-114                                *
003500*  02/09/99  MMH  DAY-DIFFERENCE MATH RECONFIRMED CORRECT    D003*
003600*                 ACROSS THE 1999/2000 BOUNDARY - NO CHANGE      *
003700*                 REQUIRED, INTEGER-OF-DATE IS CENTURY-SAFE      *
003800*  04/02/01  DLK  SPLIT THE SINGLE AGING PASS INTO THREE     D004*
003900*                 SEPARATE SWEEPS SO AN ACCOUNT CANNOT DROP      *
004000*                 STRAIGHT FROM NONE TO DORMANT IN ONE NIGHT'S   *
004100*                 RUN - PER SAVINGS OPS REQUEST 5601             *
004200*  11/19/04  PXA  ADDED ESCHEAT SWEEP (1095 DAYS) - PRIOR    D005*
004300*                 VERSION STOPPED AT DORMANT PER OPS REQUEST     *
004400*                 6104                                           *
004500*  08/06/09  SFG  ADDED PER-SWEEP MOVED-COUNT DISPLAY AT      D006*
004600*                 END OF JOB PER OPS REQUEST 7002                *
004610*  03/22/12  RTW  ALL THREE SWEEPS WERE WRONGLY REQUIRING     D007*
004620*                 SA-STATUS-CDE = ACTIVE BEFORE A SUB-STATUS      *
004630*                 COULD AGE FORWARD.  THAT TEST WAS NEVER PART    *
004640*                 OF THE AGING RULE - SUB-STATUS ALONE DRIVES     *
004650*                 EACH SWEEP - REMOVED PER SAVINGS OPS TICKET     *
004660*                 8830                                           *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT DORMCTL     ASSIGN TO DORMCTL
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-DORMCTL-STATUS.
006300
006400     SELECT SAVMSTR-IN  ASSIGN TO SAVMSTI
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS WS-SAVMSTR-IN-STATUS.
006700
006800     SELECT SAVTEMP1    ASSIGN TO SAVTMP1
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-SAVTEMP1-STATUS.
007100
007200     SELECT SAVTEMP2    ASSIGN TO SAVTMP2
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-SAVTEMP2-STATUS.
007500
007600     SELECT SAVMSTR-OUT ASSIGN TO SAVMSTO
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS  IS WS-SAVMSTR-OUT-STATUS.
007900
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD  DORMCTL
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 20 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS DORMCTL-REC.
009000 01  DORMCTL-REC.
009010     05  FILLER                       PIC X(20).
009100
009200 FD  SAVMSTR-IN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 300 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SAVMSTR-IN-REC.
009800 01  SAVMSTR-IN-REC.
009810     05  FILLER                       PIC X(300).
009900
010000 FD  SAVTEMP1
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 300 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SAVTEMP1-REC.
010600 01  SAVTEMP1-REC.
010610     05  FILLER                       PIC X(300).
010700
010800 FD  SAVTEMP2
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 300 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SAVTEMP2-REC.
011400 01  SAVTEMP2-REC.
011410     05  FILLER                       PIC X(300).
011500
011600 FD  SAVMSTR-OUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 300 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SAVMSTR-OUT-REC.
012200 01  SAVMSTR-OUT-REC.
012210     05  FILLER                       PIC X(300).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  WS-DORMCTL-STATUS            PIC X(02) VALUE SPACES.
012800         88  DORMCTL-OK                           VALUE "00".
012900     05  WS-SAVMSTR-IN-STATUS         PIC X(02) VALUE SPACES.
013000         88  SAVMSTR-IN-OK                        VALUE "00".
013100         88  SAVMSTR-IN-EOF                       VALUE "10".
013200     05  WS-SAVTEMP1-STATUS           PIC X(02) VALUE SPACES.
013300         88  SAVTEMP1-OK                          VALUE "00".
013400         88  SAVTEMP1-EOF                         VALUE "10".
013500     05  WS-SAVTEMP2-STATUS           PIC X(02) VALUE SPACES.
013600         88  SAVTEMP2-OK                          VALUE "00".
013700         88  SAVTEMP2-EOF                         VALUE "10".
013800     05  WS-SAVMSTR-OUT-STATUS        PIC X(02) VALUE SPACES.
013900         88  SAVMSTR-OUT-OK                       VALUE "00".
013950     05  FILLER                       PIC X(02) VALUE SPACES.
014000
014100 01  FLAGS-AND-SWITCHES.
014200     05  WS-SWEEP1-MORE-SW            PIC X(03) VALUE "YES".
014300         88  SWEEP1-MORE-RECORDS                  VALUE "YES".
014400         88  SWEEP1-NO-MORE-RECORDS               VALUE "NO ".
014500     05  WS-SWEEP2-MORE-SW            PIC X(03) VALUE "YES".
014600         88  SWEEP2-MORE-RECORDS                  VALUE "YES".
014700         88  SWEEP2-NO-MORE-RECORDS               VALUE "NO ".
014800     05  WS-SWEEP3-MORE-SW            PIC X(03) VALUE "YES".
014900         88  SWEEP3-MORE-RECORDS                  VALUE "YES".
015000         88  SWEEP3-NO-MORE-RECORDS               VALUE "NO ".
015050     05  FILLER                       PIC X(03) VALUE SPACES.
015100
015200*        SAVINGS ACCOUNT MASTER RECORD WORK AREA
015300     COPY SAVACCT.
015400
015500 01  DC-CONTROL-RECORD.
015600     05  DC-TENANT-CURRENT-DATE       PIC 9(08).
015700     05  DC-TENANT-CURRENT-DATE-R REDEFINES
015800                 DC-TENANT-CURRENT-DATE.
015900         10  DC-TCD-CCYY              PIC 9(04).
016000         10  DC-TCD-MM                PIC 9(02).
016100         10  DC-TCD-DD                PIC 9(02).
016200     05  FILLER                       PIC X(12).
016300
016400 01  WS-DATE-WORK-FIELDS.
016500     05  WS-INTEGER-CURRENT-DATE      PIC S9(09) COMP.
016600     05  WS-INTEGER-LAST-ACTIVE       PIC S9(09) COMP.
016700     05  WS-DAYS-SINCE-ACTIVE         PIC S9(07) COMP.
016750     05  FILLER                       PIC X(04) VALUE SPACES.
016800
016900 01  DORMANCY-THRESHOLDS.
017000     05  WS-INACTIVE-THRESHOLD-DAYS   PIC S9(07) COMP VALUE 90.
017100     05  WS-DORMANT-THRESHOLD-DAYS    PIC S9(07) COMP VALUE 180.
017200     05  WS-ESCHEAT-THRESHOLD-DAYS    PIC S9(07) COMP VALUE 1095.
017250     05  FILLER                       PIC X(04) VALUE SPACES.
017300
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05  WS-MOVED-TO-INACTIVE-CTR     PIC S9(07) COMP VALUE 0.
017600     05  WS-MOVED-TO-DORMANT-CTR      PIC S9(07) COMP VALUE 0.
017700     05  WS-MOVED-TO-ESCHEAT-CTR      PIC S9(07) COMP VALUE 0.
017750     05  FILLER                       PIC X(04) VALUE SPACES.
017800
017900 01  DISPLAY-LINE-FIELDS.
018000     05  DISP-MOVED-INACTIVE          PIC ZZZZ,ZZ9.
018100     05  DISP-MOVED-DORMANT           PIC ZZZZ,ZZ9.
018200     05  DISP-MOVED-ESCHEAT           PIC ZZZZ,ZZ9.
018250     05  FILLER                       PIC X(04) VALUE SPACES.
018300
018400 PROCEDURE DIVISION.
018500
018600 0000-MAINLINE SECTION.
018700
018800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
018900     PERFORM 0200-INACTIVE-SWEEP THRU 0200-EXIT.
019000     PERFORM 0300-DORMANT-SWEEP THRU 0300-EXIT.
019100     PERFORM 0400-ESCHEAT-SWEEP THRU 0400-EXIT.
019200     PERFORM 0800-WRAP-UP THRU 0800-EXIT.
019300     GOBACK.
019400
019500 0100-INITIALIZE.
019600
019700     OPEN INPUT DORMCTL.
019800     READ DORMCTL INTO DC-CONTROL-RECORD.
019900     CLOSE DORMCTL.
020000     COMPUTE WS-INTEGER-CURRENT-DATE =
020100         FUNCTION INTEGER-OF-DATE(DC-TENANT-CURRENT-DATE).
020200
020300 0100-EXIT.
020400     EXIT.
020500
020600******************************************************************
020700*  0200-INACTIVE-SWEEP THRU 0299-EXIT                             *
020800*  PASS 1 OF 3 - SAVMSTR-IN TO SAVTEMP1.  MOVES SUB-STATUS        *
020900*  "NONE" TO "INACTIVE" ONCE WS-INACTIVE-THRESHOLD-DAYS HAVE      *
021000*  PASSED SINCE SAV-LAST-ACTIVE-DT.  ALL OTHER RECORDS PASS       *
021100*  THROUGH UNCHANGED.                                             *
021200******************************************************************
021300 0200-INACTIVE-SWEEP.
021400
021500     OPEN INPUT  SAVMSTR-IN
021600          OUTPUT SAVTEMP1.
021700     PERFORM 0210-READ-SWEEP1 THRU 0210-EXIT.
021800     PERFORM 0220-AGE-INACTIVE THRU 0220-EXIT
021900         UNTIL SWEEP1-NO-MORE-RECORDS.
022000     CLOSE SAVMSTR-IN
022100           SAVTEMP1.
022200
022300 0200-EXIT.
022400     EXIT.
022500
022600 0210-READ-SWEEP1.
022700
022800     READ SAVMSTR-IN INTO SAV-ACCOUNT-RECORD
022900         AT END
023000            MOVE "NO " TO WS-SWEEP1-MORE-SW
023100            GO TO 0210-EXIT.
023200
023300 0210-EXIT.
023400     EXIT.
023500
023600 0220-AGE-INACTIVE.
023700
023800     IF SAV-SUBST-NONE
024000        COMPUTE WS-INTEGER-LAST-ACTIVE =
024100            FUNCTION INTEGER-OF-DATE(SAV-LAST-ACTIVE-DT)
024200        COMPUTE WS-DAYS-SINCE-ACTIVE =
024300            WS-INTEGER-CURRENT-DATE - WS-INTEGER-LAST-ACTIVE
024400        IF WS-DAYS-SINCE-ACTIVE >= WS-INACTIVE-THRESHOLD-DAYS
024500           SET SAV-SUBST-INACTIVE TO TRUE
024600           ADD +1 TO WS-MOVED-TO-INACTIVE-CTR.
024700
024800     WRITE SAVTEMP1-REC FROM SAV-ACCOUNT-RECORD.
024900     PERFORM 0210-READ-SWEEP1 THRU 0210-EXIT.
025000
025100 0220-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*  0300-DORMANT-SWEEP THRU 0399-EXIT                              *
025600*  PASS 2 OF 3 - SAVTEMP1 TO SAVTEMP2.  MOVES SUB-STATUS          *
025700*  "INACTIVE" TO "DORMANT" ONCE WS-DORMANT-THRESHOLD-DAYS HAVE    *
025800*  PASSED SINCE SAV-LAST-ACTIVE-DT.  ALL OTHER RECORDS PASS       *
025900*  THROUGH UNCHANGED - AN ACCOUNT STILL "NONE" FROM THE FIRST     *
026000*  SWEEP CANNOT JUMP STRAIGHT TO "DORMANT" HERE.                  *
026100******************************************************************
026200 0300-DORMANT-SWEEP.
026300
026400     OPEN INPUT  SAVTEMP1
026500          OUTPUT SAVTEMP2.
026600     PERFORM 0310-READ-SWEEP2 THRU 0310-EXIT.
026700     PERFORM 0320-AGE-DORMANT THRU 0320-EXIT
026800         UNTIL SWEEP2-NO-MORE-RECORDS.
026900     CLOSE SAVTEMP1
027000           SAVTEMP2.
027100
027200 0300-EXIT.
027300     EXIT.
027400
027500 0310-READ-SWEEP2.
027600
027700     READ SAVTEMP1 INTO SAV-ACCOUNT-RECORD
027800         AT END
027900            MOVE "NO " TO WS-SWEEP2-MORE-SW
028000            GO TO 0310-EXIT.
028100
028200 0310-EXIT.
028300     EXIT.
028400
028500 0320-AGE-DORMANT.
028600
028700     IF SAV-SUBST-INACTIVE
028800        COMPUTE WS-INTEGER-LAST-ACTIVE =
028900            FUNCTION INTEGER-OF-DATE(SAV-LAST-ACTIVE-DT)
029000        COMPUTE WS-DAYS-SINCE-ACTIVE =
029100            WS-INTEGER-CURRENT-DATE - WS-INTEGER-LAST-ACTIVE
029200        IF WS-DAYS-SINCE-ACTIVE >= WS-DORMANT-THRESHOLD-DAYS
029300           SET SAV-SUBST-DORMANT TO TRUE
029400           ADD +1 TO WS-MOVED-TO-DORMANT-CTR.
029500
029600     WRITE SAVTEMP2-REC FROM SAV-ACCOUNT-RECORD.
029700     PERFORM 0310-READ-SWEEP2 THRU 0310-EXIT.
029800
029900 0320-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*  0400-ESCHEAT-SWEEP THRU 0499-EXIT                              *
030400*  PASS 3 OF 3 - SAVTEMP2 TO SAVMSTR-OUT.  MOVES SUB-STATUS       *
030500*  "DORMANT" TO "ESCHEAT" ONCE WS-ESCHEAT-THRESHOLD-DAYS HAVE     *
030600*  PASSED SINCE SAV-LAST-ACTIVE-DT.  ALL OTHER RECORDS PASS       *
030700*  THROUGH UNCHANGED.  THIS PASS PRODUCES THE UPDATED MASTER.     *
030800******************************************************************
030900 0400-ESCHEAT-SWEEP.
031000
031100     OPEN INPUT  SAVTEMP2
031200          OUTPUT SAVMSTR-OUT.
031300     PERFORM 0410-READ-SWEEP3 THRU 0410-EXIT.
031400     PERFORM 0420-AGE-ESCHEAT THRU 0420-EXIT
031500         UNTIL SWEEP3-NO-MORE-RECORDS.
031600     CLOSE SAVTEMP2
031700           SAVMSTR-OUT.
031800
031900 0400-EXIT.
032000     EXIT.
032100
032200 0410-READ-SWEEP3.
032300
032400     READ SAVTEMP2 INTO SAV-ACCOUNT-RECORD
032500         AT END
032600            MOVE "NO " TO WS-SWEEP3-MORE-SW
032700            GO TO 0410-EXIT.
032800
032900 0410-EXIT.
033000     EXIT.
033100
033200 0420-AGE-ESCHEAT.
033300
033400     IF SAV-SUBST-DORMANT
033500        COMPUTE WS-INTEGER-LAST-ACTIVE =
033600            FUNCTION INTEGER-OF-DATE(SAV-LAST-ACTIVE-DT)
033700        COMPUTE WS-DAYS-SINCE-ACTIVE =
033800            WS-INTEGER-CURRENT-DATE - WS-INTEGER-LAST-ACTIVE
033900        IF WS-DAYS-SINCE-ACTIVE >= WS-ESCHEAT-THRESHOLD-DAYS
034000           SET SAV-SUBST-ESCHEAT TO TRUE
034100           ADD +1 TO WS-MOVED-TO-ESCHEAT-CTR.
034200
034300     WRITE SAVMSTR-OUT-REC FROM SAV-ACCOUNT-RECORD.
034400     PERFORM 0410-READ-SWEEP3 THRU 0410-EXIT.
034500
034600 0420-EXIT.
034700     EXIT.
034800
034900 0800-WRAP-UP.
035000
035100     MOVE WS-MOVED-TO-INACTIVE-CTR TO DISP-MOVED-INACTIVE.
035200     MOVE WS-MOVED-TO-DORMANT-CTR  TO DISP-MOVED-DORMANT.
035300     MOVE WS-MOVED-TO-ESCHEAT-CTR  TO DISP-MOVED-ESCHEAT.
035400     DISPLAY "DORMANCY STATUS RUN COMPLETE".
035500     DISPLAY "  MOVED TO INACTIVE:  " DISP-MOVED-INACTIVE.
035600     DISPLAY "  MOVED TO DORMANT:   " DISP-MOVED-DORMANT.
035700     DISPLAY "  MOVED TO ESCHEAT:   " DISP-MOVED-ESCHEAT.
035800     MOVE +0 TO RETURN-CODE.
035900
036000 0800-EXIT.
036100     EXIT.
