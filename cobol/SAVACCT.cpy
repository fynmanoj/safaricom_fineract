000100***************************************************************
000200*                                                             *
000300*    SAVACCT  --  SAVINGS ACCOUNT MASTER RECORD LAYOUT        *
000400*                                                             *
000500*    ONE ENTRY PER SAVINGS ACCOUNT ON THE SAVINGS ACCOUNT     *
000600*    MASTER FILE.  COPY THIS MEMBER INTO WORKING-STORAGE OF   *
000700*    ANY PROGRAM THAT READS OR REWRITES THE SAVINGS MASTER -  *
000800*    THE FD RECORD ITSELF STAYS A FLAT PIC X(300) AND IS      *
000900*    MOVED IN/OUT OF THIS LAYOUT VIA READ...INTO / WRITE...   *
001000*    FROM, THE SAME WAY THE DAILY ACTIVITY RECORDS ARE        *
001100*    HANDLED ELSEWHERE IN THIS SHOP.                          *
001200*                                                             *
001300*    RECORD LENGTH ..... 300 BYTES                            *
001400*                                                             *
001500***************************************************************
001600*    CHANGE LOG                                               *
001700*    ----------                                               *
001800*    01/23/88  JBS  ORIGINAL LAYOUT                       C010*
001900*    04/09/91  RTW  ADDED SUB-STATUS BYTE FOR DORMANCY    C011*
002000*                   TRACKING PER SAVINGS OPS REQUEST 4471     *
002100*    11/02/93  DLK  ADDED INTEREST RATE AND LAST-POST     C012*
002200*                   DATE FIELDS FOR NIGHTLY INTEREST RUN      *
002300*    09/14/98  MMH  Y2K REMEDIATION - DATE FIELDS ALREADY  C013*
002400*                   CARRY FULL 4-DIGIT CENTURY, NO CHANGE      *
002500*                   TO PICTURE CLAUSES REQUIRED - REVIEWED     *
002600*                   AND SIGNED OFF PER Y2K PROJECT #98-114     *
002700*    03/30/01  DLK  ADDED POST-RESULT/ERROR-MSG BYTES FOR  C014*
002800*                   INTEREST POSTING FAILURE REPORTING         *
002900***************************************************************
003000 01  SAV-ACCOUNT-RECORD.
003100*        SURROGATE KEY - UNIQUE PER SAVINGS ACCOUNT
003200     05  SAV-ACCOUNT-ID              PIC 9(09).
003300*        HUMAN READABLE NUMBER, DIAGNOSTIC USE ONLY
003400     05  SAV-ACCOUNT-NUMBER          PIC X(20).
003500*        ACCOUNT LIFECYCLE STATUS CODE
003600     05  SAV-STATUS-CDE              PIC 9(01).
003700         88  SAV-STAT-SUBMITTED          VALUE 1.
003800         88  SAV-STAT-APPROVED           VALUE 2.
003900         88  SAV-IS-ACTIVE               VALUE 3.
004000         88  SAV-STAT-REJECTED           VALUE 4.
004100         88  SAV-STAT-WITHDRAWN          VALUE 5.
004200         88  SAV-STAT-CLOSED             VALUE 6.
004300*        DORMANCY SUB-STATUS FLAG
004400     05  SAV-SUB-STATUS              PIC X(01).
004500         88  SAV-SUBST-NONE              VALUE "N".
004600         88  SAV-SUBST-INACTIVE          VALUE "I".
004700         88  SAV-SUBST-DORMANT           VALUE "D".
004800         88  SAV-SUBST-ESCHEAT           VALUE "E".
004900*        DATE OF LAST QUALIFYING ACCOUNT ACTIVITY - CCYYMMDD
005000     05  SAV-LAST-ACTIVE-DT         PIC 9(08).
005100     05  SAV-LAST-ACTIVE-DT-R REDEFINES SAV-LAST-ACTIVE-DT.
005200         10  SAV-LAD-CCYY            PIC 9(04).
005300         10  SAV-LAD-MM              PIC 9(02).
005400         10  SAV-LAD-DD              PIC 9(02).
005500*        CURRENT ACCOUNT BALANCE, 2 DECIMALS
005600     05  SAV-BALANCE                PIC S9(13)V9(2) COMP-3.
005700*        NOMINAL ANNUAL INTEREST RATE, 4 DECIMALS
005800     05  SAV-INTEREST-RATE          PIC S9(3)V9(4)  COMP-3.
005900*        DATE INTEREST WAS LAST POSTED - CCYYMMDD, ZERO=NEVER
006000     05  SAV-LAST-POST-DT           PIC 9(08).
006100     05  SAV-LAST-POST-DT-R REDEFINES SAV-LAST-POST-DT.
006200         10  SAV-LPD-CCYY            PIC 9(04).
006300         10  SAV-LPD-MM              PIC 9(02).
006400         10  SAV-LPD-DD              PIC 9(02).
006500*        OUTPUT OF NIGHTLY INTEREST POSTING RUN
006600     05  SAV-POST-RESULT            PIC X(01).
006700         88  SAV-POST-SUCCESS            VALUE "S".
006800         88  SAV-POST-FAILURE            VALUE "F".
006900     05  SAV-ERROR-MSG               PIC X(80).
007000     05  FILLER                      PIC X(160).
