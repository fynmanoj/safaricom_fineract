000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SAVINTPT.
000300 AUTHOR.        D L KOWALSKI.
000400 INSTALLATION.  SAVINGS OPERATIONS - NIGHTLY BATCH.
000500 DATE-WRITTEN.  11/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO POST NIGHTLY INTEREST TO SAVINGS ACCOUNTS:    *
001100*  SAVINTPT READS THE SAVINGS ACCOUNT MASTER SEQUENTIALLY,       *
001200*  SELECTS EVERY ACCOUNT WHOSE STATUS IS ACTIVE, COMPUTES        *
001300*  SIMPLE DAILY INTEREST SINCE THE LAST POSTING DATE, AND        *
001400*  REWRITES THE MASTER WITH THE UPDATED BALANCE AND POSTING      *
001500*  RESULT.  ACCOUNTS THAT FAIL TO POST (NEGATIVE BALANCE) ARE    *
001600*  NOT HALTED - THE RUN CONTINUES AND EACH FAILURE IS LOGGED     *
001700*  TO THE INTEREST ERROR REPORT.  ALL OTHER ACCOUNT STATUSES     *
001800*  PASS THROUGH THE MASTER UNCHANGED.                            *
001900******************************************************************
002000*
002100         INPUT/OUTPUT FILE  -  SAVMSTI / SAVMSTO (SAVINGS MASTER)
002200         OUTPUT FILE        -  INTERR   (INTEREST FAILURE REPORT)
002300*
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  ----------                                                    *
002700*  11/02/93  DLK  ORIGINAL PROGRAM - NIGHTLY INTEREST POST   C001*
002800*                 PER SAVINGS OPS REQUEST 4471                   *
002900*  02/17/94  DLK  CORRECTED ROUNDING ON INTEREST-AMOUNT -    C002*
003000*                 WAS TRUNCATING INSTEAD OF ROUNDING             *
003100*  08/03/95  RTW  ADDED HANDLING FOR SAV-LAST-POST-DT = 0 -  C003*
003200*                 FIRST-EVER RUN NOW POSTS ZERO AND SETS         *
003300*                 THE DATE INSTEAD OF ABENDING ON THE DAYS       *
003400*                 CALCULATION                                    *
003500*  01/22/97  RTW  ACCOUNTS FAILING TO POST NO LONGER ABEND   C004*
003600*                 THE RUN - FAILURE IS LOGGED AND RUN            *
003700*                 CONTINUES, PER OPS REQUEST 5288                *
003800*  09/21/98  MMH  Y2K REMEDIATION - CONFIRMED SAV-LAST-      C005*
003900*                 POST-DT AND SAV-LAST-ACTIVE-DT CARRY FULL      *
004000*                 4-DIGIT CENTURY, WS-RUN-DATE NOW ACCEPTED      *
004100*                 FROM DATE YYYYMMDD RATHER THAN 2-DIGIT YY -    *
004200*                 SIGNED OFF PER Y2K PROJECT #98-114             *
004300*  03/30/01  DLK  ADDED SAV-POST-RESULT/SAV-ERROR-MSG        C006*
004400*                 OUTPUT BYTES ON THE MASTER SO DOWNSTREAM       *
004500*                 REPORTING CAN SEE THE LAST POSTING RESULT      *
004600*                 WITHOUT RE-READING THE ERROR FILE               *
004700*  07/11/03  PXA  ADDED ACCOUNTS-POSTED/ACCOUNTS-FAILED      C007*
004800*                 RUN TOTALS TO END-OF-JOB DISPLAY PER OPS       *
004900*                 REQUEST 6104                                   *
005000*  05/02/07  SFG  SET RETURN-CODE NONZERO WHEN ANY ACCOUNT   C008*
005100*                 FAILS TO POST SO THE SCHEDULER FLAGS THE       *
005200*                 STEP - PREVIOUSLY ONLY DISPLAYED A COUNT       *
005210*  02/14/11  DLK  ERROR MESSAGE WAS BUILT DIRECTLY INTO THE  C009*
005220*                 80-BYTE SAV-ERROR-MSG, TRUNCATING "...WITH     *
005230*                 MESSAGE NEGATIVE BALANCE" MID-WORD. NOW        *
005240*                 STRING BUILDS THE FULL TEXT INTO THE 120-      *
005250*                 BYTE IE-MESSAGE FIRST, AND SAV-ERROR-MSG IS     *
005260*                 FILLED FROM THAT - PER SAVINGS OPS TICKET      *
005270*                 8830                                           *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT SAVMSTR-IN  ASSIGN TO SAVMSTI
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS WS-SAVMSTR-IN-STATUS.
006900
007000     SELECT SAVMSTR-OUT ASSIGN TO SAVMSTO
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-SAVMSTR-OUT-STATUS.
007300
007400     SELECT INTERR      ASSIGN TO INTERR
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-INTERR-STATUS.
007700
007800 DATA DIVISION.
007900
008000 FILE SECTION.
008100
008200 FD  SAVMSTR-IN
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 300 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SAVMSTR-IN-REC.
008800 01  SAVMSTR-IN-REC.
008810     05  FILLER                       PIC X(300).
008900
009000 FD  SAVMSTR-OUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 300 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SAVMSTR-OUT-REC.
009600 01  SAVMSTR-OUT-REC.
009610     05  FILLER                       PIC X(300).
009700
009800 FD  INTERR
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS INTERR-REC.
010400 01  INTERR-REC.
010410     05  FILLER                       PIC X(130).
010500
010600 WORKING-STORAGE SECTION.
010700
011000 01  FILE-STATUS-CODES.
011100     05  WS-SAVMSTR-IN-STATUS         PIC X(02) VALUE SPACES.
011200         88  SAVMSTR-IN-OK                       VALUE "00".
011300         88  SAVMSTR-IN-EOF                       VALUE "10".
011400     05  WS-SAVMSTR-OUT-STATUS        PIC X(02) VALUE SPACES.
011500         88  SAVMSTR-OUT-OK                       VALUE "00".
011600     05  WS-INTERR-STATUS             PIC X(02) VALUE SPACES.
011700         88  INTERR-OK                            VALUE "00".
011750     05  FILLER                       PIC X(02) VALUE SPACES.
011800
011900 01  FLAGS-AND-SWITCHES.
012000     05  WS-MORE-ACCOUNTS-SW          PIC X(03) VALUE "YES".
012100         88  MORE-ACCOUNTS                        VALUE "YES".
012200         88  NO-MORE-ACCOUNTS                     VALUE "NO ".
012250     05  FILLER                       PIC X(03) VALUE SPACES.
012300
012400*        SAVINGS ACCOUNT MASTER RECORD WORK AREA
012500     COPY SAVACCT.
012600
012700 01  IE-ERROR-RECORD.
012800     05  IE-ACCOUNT-ID                PIC 9(09).
012900     05  IE-MESSAGE                   PIC X(120).
013000     05  FILLER                       PIC X(01).
013100
013200 01  WS-RUN-DATE-FIELDS.
013300     05  WS-RUN-DATE                  PIC 9(08).
013400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013500         10  WS-RUN-CCYY              PIC 9(04).
013600         10  WS-RUN-MM                PIC 9(02).
013700         10  WS-RUN-DD                PIC 9(02).
013750     05  FILLER                       PIC X(04) VALUE SPACES.
013800
013900 01  WS-DATE-WORK-FIELDS.
014000     05  WS-INTEGER-RUN-DATE          PIC S9(09) COMP.
014100     05  WS-INTEGER-LAST-POST         PIC S9(09) COMP.
014200     05  WS-DAYS-SINCE-POST           PIC S9(07) COMP.
014250     05  FILLER                       PIC X(04) VALUE SPACES.
014300
014400 01  WS-INTEREST-WORK-FIELDS.
014500     05  WS-INTEREST-AMOUNT           PIC S9(13)V9(02) COMP-3.
014600     05  WS-INTEREST-MESSAGE          PIC X(50) VALUE
014700         "NEGATIVE BALANCE".
014750     05  FILLER                       PIC X(04) VALUE SPACES.
014800
014900 01  COUNTERS-AND-ACCUMULATORS.
015000     05  WS-ACCOUNTS-POSTED-CTR       PIC S9(07) COMP VALUE 0.
015100     05  WS-ACCOUNTS-FAILED-CTR       PIC S9(07) COMP VALUE 0.
015200     05  WS-ACCOUNTS-SKIPPED-CTR      PIC S9(07) COMP VALUE 0.
015250     05  FILLER                       PIC X(04) VALUE SPACES.
015300
015400 01  DISPLAY-LINE-FIELDS.
015500     05  DISP-ACCOUNTS-POSTED         PIC ZZZZ,ZZ9.
015600     05  DISP-ACCOUNTS-FAILED         PIC ZZZZ,ZZ9.
015650     05  FILLER                       PIC X(04) VALUE SPACES.
015700
016000 PROCEDURE DIVISION.
016100
016200 0000-MAINLINE SECTION.
016300
016400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016500     PERFORM 0200-PROCESS-ACCOUNTS THRU 0200-EXIT
016600         UNTIL NO-MORE-ACCOUNTS.
016700     PERFORM 0800-WRAP-UP THRU 0800-EXIT.
016800     GOBACK.
016900
017000 0100-INITIALIZE.
017100
017200     OPEN INPUT  SAVMSTR-IN
017300          OUTPUT SAVMSTR-OUT
017400          OUTPUT INTERR.
017500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017600     COMPUTE WS-INTEGER-RUN-DATE =
017700         FUNCTION INTEGER-OF-DATE(WS-RUN-DATE).
017800     PERFORM 0900-READ-SAVMSTR-IN THRU 0900-EXIT.
017900
018000 0100-EXIT.
018100     EXIT.
018200
018300 0200-PROCESS-ACCOUNTS.
018400
018500     IF SAV-IS-ACTIVE
018600        PERFORM 0300-POST-INTEREST THRU 0300-EXIT
018700     ELSE
018800        ADD +1 TO WS-ACCOUNTS-SKIPPED-CTR
018900        PERFORM 0950-WRITE-SAVMSTR-OUT THRU 0950-EXIT.
019000
019100     PERFORM 0900-READ-SAVMSTR-IN THRU 0900-EXIT.
019200
019300 0200-EXIT.
019400     EXIT.
019500
019600 0300-POST-INTEREST.
019700*        DAILY SIMPLE INTEREST SINCE LAST POSTING DATE. IF
019800*        NEVER POSTED, DAYS-SINCE-POST IS FORCED TO ZERO SO
019900*        THE FIRST-EVER RUN FOR AN ACCOUNT POSTS ZERO           C003
020000*        INTEREST AND ESTABLISHES SAV-LAST-POST-DT.
020100     IF SAV-LAST-POST-DT = 0
020200        MOVE 0 TO WS-DAYS-SINCE-POST
020300     ELSE
020400        COMPUTE WS-INTEGER-LAST-POST =
020500            FUNCTION INTEGER-OF-DATE(SAV-LAST-POST-DT)
020600        COMPUTE WS-DAYS-SINCE-POST =
020700            WS-INTEGER-RUN-DATE - WS-INTEGER-LAST-POST.
020800
020900     IF SAV-BALANCE < 0
021000        PERFORM 0320-POST-FAILURE THRU 0320-EXIT
021100     ELSE
021200        PERFORM 0310-POST-SUCCESS THRU 0310-EXIT.
021300
021400     PERFORM 0950-WRITE-SAVMSTR-OUT THRU 0950-EXIT.
021500
021600 0300-EXIT.
021700     EXIT.
021800
021900 0310-POST-SUCCESS.
022000
022100     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
022200         SAV-BALANCE * SAV-INTEREST-RATE
022300                     * WS-DAYS-SINCE-POST / 365.
022400     ADD WS-INTEREST-AMOUNT TO SAV-BALANCE.
022500     MOVE WS-RUN-DATE       TO SAV-LAST-POST-DT.
022600     SET SAV-POST-SUCCESS   TO TRUE.
022700     MOVE SPACES            TO SAV-ERROR-MSG.
022800     ADD +1                 TO WS-ACCOUNTS-POSTED-CTR.
022900
023000 0310-EXIT.
023100     EXIT.
023200
023300 0320-POST-FAILURE.
023320*        BUILD THE FULL MESSAGE INTO IE-MESSAGE (120 BYTES) SO
023340*        THE ERROR REPORT CARRIES THE COMPLETE REQUIRED TEXT -
023360*        SAV-ERROR-MSG IS ONLY 80 BYTES AND IS FILLED FROM
023380*        IE-MESSAGE AFTERWARD, TRUNCATING THERE INSTEAD.
023400
023500     SET SAV-POST-FAILURE   TO TRUE.
023600     MOVE SAV-ACCOUNT-ID    TO IE-ACCOUNT-ID.
023700     STRING "FAILED TO POST INTEREST FOR SAVINGS WITH ID "
023750             DELIMITED BY SIZE
023800            SAV-ACCOUNT-ID
023850             DELIMITED BY SIZE
024000            " WITH MESSAGE " DELIMITED BY SIZE
024050            WS-INTEREST-MESSAGE DELIMITED BY SPACE
024100       INTO IE-MESSAGE.
024200     MOVE IE-MESSAGE        TO SAV-ERROR-MSG.
024450     ADD +1                 TO WS-ACCOUNTS-FAILED-CTR.
024480     DISPLAY "  " IE-MESSAGE.
024600     PERFORM 0700-WRITE-INTERR THRU 0700-EXIT.
024700
024800 0320-EXIT.
024900     EXIT.
025000
025100 0700-WRITE-INTERR.
025200
025300     WRITE INTERR-REC FROM IE-ERROR-RECORD.
025400
025500 0700-EXIT.
025600     EXIT.
025700
025800 0800-WRAP-UP.
025900
026000     CLOSE SAVMSTR-IN
026100           SAVMSTR-OUT
026200           INTERR.
026300     MOVE WS-ACCOUNTS-POSTED-CTR TO DISP-ACCOUNTS-POSTED.
026400     MOVE WS-ACCOUNTS-FAILED-CTR TO DISP-ACCOUNTS-FAILED.
026500     DISPLAY "INTEREST POSTING RUN COMPLETE".
026600     DISPLAY "  ACCOUNTS POSTED:  " DISP-ACCOUNTS-POSTED.
026700     DISPLAY "  ACCOUNTS FAILED:  " DISP-ACCOUNTS-FAILED.
026800     IF WS-ACCOUNTS-FAILED-CTR > 0
026900        MOVE +4 TO RETURN-CODE
027000     ELSE
027100        MOVE +0 TO RETURN-CODE.
027200
027300 0800-EXIT.
027400     EXIT.
027500
027600 0900-READ-SAVMSTR-IN.
027700
027800     READ SAVMSTR-IN INTO SAV-ACCOUNT-RECORD
027900         AT END
028000            MOVE "NO " TO WS-MORE-ACCOUNTS-SW
028100            GO TO 0900-EXIT.
028200
028300 0900-EXIT.
028400     EXIT.
028500
028600 0950-WRITE-SAVMSTR-OUT.
028700
028800     WRITE SAVMSTR-OUT-REC FROM SAV-ACCOUNT-RECORD.
028900
029000 0950-EXIT.
029100     EXIT.
